000100  IDENTIFICATION DIVISION.                                                
000110  PROGRAM-ID.     COBTJR01.                                               
000120  AUTHOR.         T. J. RANDALL.                                          
000130  INSTALLATION.   MERIDIAN RETAIL SYSTEMS - DATA CENTER.                  
000140  DATE-WRITTEN.   06/14/89.                                               
000150  DATE-COMPILED.                                                          
000160  SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.                       
000170*****************************************************************         
000180*  CHECKOUT / DISCOUNT RATING RUN                                *        
000190*  READS THE ACTIVE BASKET LINES, VALIDATES STOCK ON THE         *        
000200*  PRODUCT MASTER, CHECKS THE BASKET OUT (DECREMENTING STOCK),   *        
000210*  RATES EACH LINE AGAINST THE DEAL FILE AND POSTS AN ORDER      *        
000220*  HEADER/ITEM PAIR PER BASKET WITH CONTROL-BREAK TOTALS.        *        
000230*****************************************************************         
000240*  CHANGE LOG                                                    *        
000250*  06/14/89  TJR  ORIGINAL CODING - ORDC-0114                    *        
000260*  09/02/89  TJR  ADDED OUT-OF-STOCK VS INSUFFICIENT-STOCK                
000270*                 DISTINCTION PER MERCHANDISING - ORDC-0131               
000280*  02/27/90  TJR  FIXED-AMOUNT DEAL NOW CAPPED AT LINE TOTAL              
000290*                 PER AUDIT FINDING - ORDC-0158                  *        
000300*  11/08/90  DWH  ADDED BUY-N-GET-HALF-OFF STRATEGY (B150)                
000310*                 FOR WINTER PROMOTION - ORDC-0203                        
000320*  05/14/91  DWH  DEAL EXPIRY NOW COMPARED ON DATE AND TIME,              
000330*                 NOT DATE ALONE - ORDC-0219                     *        
000340*  03/03/92  TJR  PRODUCT MASTER REWRITE MOVED TO END OF RUN SO           
000350*                 A REJECTED BASKET LEAVES STOCK UNTOUCHED                
000360*                 - ORDC-0244                                    *        
000370*  07/19/93  RMC  APPLIED-DEALS NOTE NOW LISTS EVERY ACTIVE DEAL,         
000380*                 EVEN WHEN ITS DISCOUNT COMES OUT TO ZERO                
000390*                 - ORDC-0267                                    *        
000400*  01/22/95  RMC  RAISED DEAL TABLE SIZE TO 4000 ROWS - HOLIDAY           
000410*                 CATALOG OUTGREW THE OLD LIMIT - ORDC-0301               
000420*  08/30/96  JKL  PERCENT-DISCOUNT STRATEGY NOW REJECTS NEGATIVE          
000430*                 DEAL-PCT INSTEAD OF TREATING IT AS A SURCHARGE          
000440*                 - ORDC-0338                                    *        
000450*  04/02/98  JKL  Y2K REMEDIATION - RUN-TIMESTAMP AND DEAL-EXPIRY         
000460*                 COMPARISONS CONFIRMED FOUR-DIGIT YEAR CLEAN,            
000470*                 NO WINDOWING REQUIRED - ORDC-0362                       
000480*  11/15/99  JKL  Y2K SIGN-OFF - REGRESSION RUN AGAINST 1999/2000         
000490*                 BOUNDARY DEAL-EXPIRY VALUES - ORDC-0371                 
000500*  06/09/01  PDV  STOCK VALIDATION MESSAGE TABLE ADDED SO SYSOUT          
000510*                 READS THE SAME WORDING THE HELP DESK USES               
000520*                 - ORDC-0398                                    *        
000530*  02/11/04  PDV  EMPTY-BASKET GUARD ADDED AHEAD OF CHECKOUT PER          
000540*                 AUDIT RECOMMENDATION - ORDC-0430                        
000550*  10/05/07  SNG  MINIMUM-QUANTITY DEFAULTING (1 FOR PCT/FIXD, 2          
000560*                 FOR B150) CENTRALIZED IN ONE WORKING FIELD              
000570*                 - ORDC-0459                                    *        
000580*  03/19/09  SNG  88-LEVEL ADDED FOR PROD-AVAIL TEST, BASKET ID           
000590*                 MOVED TO ITS OWN 77-LEVEL - HOUSE STANDARDS             
000600*                 REVIEW - ORDC-0474                              *       
000610*  08/02/10  SNG  SPLIT B150 PER-UNIT MATH INTO ITS OWN PARAGRAPH         
000620*                 SO THE RATE DECISION AND THE ARITHMETIC ARE NOT         
000630*                 TANGLED IN ONE IF - ORDC-0481                   *       
000640*  08/10/10  SNG  2110-VALIDATE-LINE NOW REJECTS ANY LINE WHOSE           
000650*                 QUANTITY IS NOT POSITIVE - A NEGATIVE BI-QTY WAS        
000660*                 CLEARING THE STOCK COMPARE AND ADDING BACK TO           
000670*                 STOCK AT CHECKOUT - ORDC-0482                   *       
000680  ENVIRONMENT DIVISION.                                                   
000690  CONFIGURATION SECTION.                                                  
000700*  THIS RUN STILL TARGETS THE SAME 370 CLASS IRON THE SHOP HAS            
000710*  COMPILED ON SINCE THE ORIGINAL ORDER-PROCESSING SUITE.                 
000720  SOURCE-COMPUTER.    IBM-370.                                            
000730  OBJECT-COMPUTER.    IBM-370.                                            
000740*  UPSI-0 LETS OPERATIONS FORCE A RERUN OF THE SAME BASKET FILE           
000750*  FROM THE JCL WITHOUT RECOMPILING - SET BY THE SCHEDULER, NOT           
000760*  BY THIS PROGRAM.  C01 IS THE STANDARD REPORT CHANNEL FOR ANY           
000770*  FUTURE PRINTED OUTPUT OFF THIS RUN.                                    
000780  SPECIAL-NAMES.                                                          
000790      C01 IS TOP-OF-FORM                                                  
000800      UPSI-0 ON STATUS IS RERUN-REQUESTED                                 
000810             OFF STATUS IS NORMAL-RUN.                                    
000820  INPUT-OUTPUT SECTION.                                                   
000830*  FIVE FILES - THREE IN, TWO OUT.  ALL SEQUENTIAL, ALL ASSIGNED          
000840*  TO A LOGICAL NAME RESOLVED BY THE RUN'S JCL, NEVER TO A PATH.          
000850  FILE-CONTROL.                                                           
000860*  PRODUCT MASTER - STOCK ON HAND AND SELLING PRICE BY PROD-ID.           
000870      SELECT PRODUCT-MASTER                                               
000880          ASSIGN TO PRODMSTR                                              
000890          ORGANIZATION IS SEQUENTIAL.                                     
000900                                                                          
000910*  DEAL FILE - THE PROMOTIONS CATALOG, ONE ROW PER DEAL OFFERED.          
000920      SELECT DEAL-FILE                                                    
000930          ASSIGN TO DEALFILE                                              
000940          ORGANIZATION IS SEQUENTIAL.                                     
000950                                                                          
000960*  BASKET-ITEM - THE INCOMING LINES TO BE CHECKED OUT AND RATED.          
000970      SELECT BASKET-ITEM-FILE                                             
000980          ASSIGN TO BSKTITEM                                              
000990          ORGANIZATION IS SEQUENTIAL.                                     
001000                                                                          
001010*  ORDER-HEADER - ONE OUTPUT ROW PER BASKET THAT POSTS CLEAN.             
001020      SELECT ORDER-HEADER-FILE                                            
001030          ASSIGN TO ORDRHDR                                               
001040          ORGANIZATION IS SEQUENTIAL.                                     
001050                                                                          
001060*  ORDER-ITEM - ONE OUTPUT ROW PER RATED LINE OF A POSTED BASKET.         
001070      SELECT ORDER-ITEM-FILE                                              
001080          ASSIGN TO ORDRITEM                                              
001090          ORGANIZATION IS SEQUENTIAL.                                     
001100                                                                          
001110  DATA DIVISION.                                                          
001120  FILE SECTION.                                                           
001130*  PRODUCT MASTER - SORTED ASCENDING BY PROD-ID.  NO ISAM ON     *        
001140*  THIS BOX SO THE WHOLE MASTER IS LOADED TO A TABLE AT START    *        
001150*  AND REWRITTEN IN FULL AT CLOSE (SEE 9100/3100).               *        
001160*  INPUT AND OUTPUT NEVER OVERLAP IN TIME - THE FILE IS CLOSED   *        
001170*  AS INPUT BEFORE 3000-TERMINATE REOPENS IT AS OUTPUT.          *        
001180  FD  PRODUCT-MASTER                                                      
001190      LABEL RECORD IS STANDARD                                            
001200      DATA RECORD IS PROD-REC                                             
001210*  90 BYTES - WIDE ENOUGH TO PICK UP A SECOND CATEGORY CODE OR            
001220*  TWO MORE PRICING TIERS WITHOUT A FILE CONVERSION, THOUGH NONE          
001230*  HAS BEEN NEEDED YET.                                                   
001240      RECORD CONTAINS 90 CHARACTERS.                                      
001250  01  PROD-REC.                                                           
001260*  PROD-ID IS THE MASTER KEY - UNIQUE, NEVER RE-USED.  THERE IS           
001270*  NO SEPARATE GENERATED SURROGATE KEY ON THIS FILE.                      
001280      05  PROD-ID             PIC 9(09).                                  
001290*  PROD-NAME PRINTS ON BOTH THE ORDER-ITEM ROW AND THE APPLIED-           
001300*  DEALS NOTE, SO IT TRAVELS WITH THE PRODUCT ROW, NOT JUST A             
001310*  CODE THAT HAS TO BE LOOKED UP AGAIN DOWNSTREAM.                        
001320      05  PROD-NAME           PIC X(40).                                  
001330*  PROD-CATEGORY IS NOT USED BY ANY RATING LOGIC IN THIS RUN -            
001340*  MERCHANDISING'S FIELD, CARRIED ON THE MASTER FOR OTHER SYSTEMS.        
001350      05  PROD-CATEGORY       PIC X(20).                                  
001360*  PROD-PRICE IS THE CURRENT SELLING PRICE, 2 DECIMALS.                   
001370      05  PROD-PRICE          PIC S9(08)V99.                              
001380*  PROD-STOCK IS UNITS ON HAND - DECREMENTED AT CHECKOUT (2210).          
001390      05  PROD-STOCK          PIC S9(07).                                 
001400*  PROD-AVAIL IS 'Y'/'N' - A PRODUCT CAN BE ON THE MASTER WITH            
001410*  STOCK ON HAND AND STILL BE PULLED FROM SALE (DISCONTINUED,             
001420*  RECALLED) WITHOUT ZEROING ITS STOCK COUNT.                             
001430      05  PROD-AVAIL          PIC X(01).                                  
001440      05  FILLER              PIC X(10).                                  
001450                                                                          
001460*  DEAL FILE - ONE ROW PER PROMOTIONAL DEAL.  READ IN FULL AND   *        
001470*  MATCHED AGAINST EACH BASKET LINE'S PRODUCT IN WORKING STORAGE *        
001480*  (SEE 9200/2320).  DEAL-ID IS CARRIED BUT NOT USED FOR ACCESS. *        
001490  FD  DEAL-FILE                                                           
001500      LABEL RECORD IS STANDARD                                            
001510      DATA RECORD IS DEAL-REC                                             
001520      RECORD CONTAINS 50 CHARACTERS.                                      
001530  01  DEAL-REC.                                                           
001540*  DEAL-ID IS A SURROGATE KEY FOR THE PROMOTIONS CATALOG - NOT            
001550*  USED TO ACCESS THE FILE, JUST CARRIED FOR AUDIT TRAIL.  UNLIKE         
001560*  PROD-ID IT IS NEVER MOVED TO ANY OUTPUT RECORD IN THIS RUN.            
001570      05  DEAL-ID             PIC 9(09).                                  
001580*  DEAL-PROD-ID TIES THIS DEAL TO ONE PRODUCT ON THE MASTER - A           
001590*  DEAL ROW APPLIES TO EXACTLY ONE PRODUCT, NEVER A CATEGORY.             
001600      05  DEAL-PROD-ID        PIC 9(09).                                  
001610*  DEAL-TYPE-CODE SELECTS THE STRATEGY - PCT / FIXD / B150.  ANY          
001620*  OTHER VALUE FALLS THROUGH THE EVALUATE'S WHEN OTHER IN 2325.           
001630      05  DEAL-TYPE-CODE      PIC X(04).                                  
001640*  DEAL-EXP-DATE/TIME TOGETHER GIVE THE EXACT EXPIRY INSTANT -            
001650*  YYYYMMDD AND HHMMSS, BOTH COMPARED NUMERICALLY, NEVER AS TEXT.         
001660      05  DEAL-EXP-DATE       PIC 9(08).                                  
001670      05  DEAL-EXP-TIME       PIC 9(06).                                  
001680*  DEAL-PCT IS USED BY THE PCT STRATEGY AND AS THE B150 PER-UNIT          
001690*  DISCOUNT PERCENT (DEFAULTS TO 50 WHEN ZERO - SEE 2334).                
001700      05  DEAL-PCT            PIC S9(03)V99.                              
001710*  DEAL-AMOUNT IS THE FLAT DISCOUNT USED BY THE FIXD STRATEGY.            
001720      05  DEAL-AMOUNT         PIC S9(08)V99.                              
001730*  DEAL-MIN-QTY IS THE FLOOR QUANTITY BEFORE THE DEAL APPLIES -           
001740*  ZERO ON THE CATALOG ROW MEANS "USE THE STRATEGY'S OWN DEFAULT"         
001750*  RATHER THAN A LITERAL FLOOR OF ZERO (SEE 2326 AND 2333).               
001760      05  DEAL-MIN-QTY        PIC S9(04).                                 
001770      05  FILLER              PIC X(02).                                  
001780                                                                          
001790*  BASKET-ITEM INPUT - GROUPED ASCENDING BASKET ID THEN PROD ID. *        
001800  FD  BASKET-ITEM-FILE                                                    
001810      LABEL RECORD IS STANDARD                                            
001820      DATA RECORD IS BI-REC                                               
001830      RECORD CONTAINS 22 CHARACTERS.                                      
001840  01  BI-REC.                                                             
001850*  BI-BASKET-ID IS THE CONTROL-BREAK KEY THIS WHOLE RUN IS BUILT          
001860*  AROUND - ALL LINES FOR ONE BASKET MUST ARRIVE TOGETHER.                
001870      05  BI-BASKET-ID        PIC 9(09).                                  
001880*  BI-PROD-ID DRIVES THE 9115 LOOKUP - ANY ID NOT ON THE PRODUCT          
001890*  MASTER TABLE FAILS VALIDATION IN 2110 AND REJECTS THE BASKET.          
001900      05  BI-PROD-ID          PIC 9(09).                                  
001910*  BI-QTY IS SIGNED ON THE RECORD BUT A LINE CANNOT ACTUALLY GO           
001920*  THROUGH WITH A ZERO OR NEGATIVE QUANTITY - 2110-VALIDATE-LINE          
001930*  REJECTS THOSE OUTRIGHT (ORDC-0482) RATHER THAN LETTING A               
001940*  NEGATIVE QTY SAIL PAST THE STOCK COMPARE AND ADD BACK TO               
001950*  T-PROD-STOCK AT CHECKOUT.                                              
001960      05  BI-QTY              PIC S9(05).                                 
001970      05  FILLER              PIC X(01).                                  
001980                                                                          
001990*  BI-KEY-VIEW GIVES THE BASKET/PRODUCT ID PAIR AS ONE COMPARABLE*        
002000*  KEY WHEN A CALLER JUST WANTS TO CONFIRM ASCENDING SEQUENCE.   *        
002010  01  BI-KEY-VIEW REDEFINES BI-REC.                                       
002020      05  BI-COMBINED-KEY     PIC 9(18).                                  
002030      05  FILLER              PIC X(04).                                  
002040                                                                          
002050*  ORDER-HEADER OUTPUT - ONE ROW PER POSTED (CHECKED-OUT) BASKET.*        
002060  FD  ORDER-HEADER-FILE                                                   
002070      LABEL RECORD IS STANDARD                                            
002080      DATA RECORD IS OH-REC                                               
002090      RECORD CONTAINS 112 CHARACTERS.                                     
002100  01  OH-REC.                                                             
002110*  OH-BASKET-ID TIES THIS HEADER BACK TO ITS BASKET-ITEM LINES -          
002120*  NOT A NEW ORDER NUMBER, JUST THE BASKET ID CARRIED THROUGH.            
002130*  THIS RUN NEVER INVENTS AN ORDER NUMBER OF ITS OWN.                     
002140      05  OH-BASKET-ID        PIC 9(09).                                  
002150*  THE THREE TOTALS BELOW ARE THE CONTROL-BREAK GRAND TOTALS FOR          
002160*  THIS BASKET, ACCUMULATED LINE BY LINE IN 2300/2310.                    
002170      05  OH-TOTAL-AMOUNT     PIC S9(09)V99.                              
002180      05  OH-TOTAL-DISCOUNT   PIC S9(09)V99.                              
002190      05  OH-FINAL-AMOUNT     PIC S9(09)V99.                              
002200      05  OH-LINE-COUNT       PIC S9(04).                                 
002210*  OH-NOTE CARRIES THE APPLIED-DEALS TEXT BUILT IN 2340/2400.             
002220      05  OH-NOTE             PIC X(80).                                  
002230      05  FILLER              PIC X(02).                                  
002240                                                                          
002250*  ORDER-ITEM OUTPUT - ONE ROW PER RATED BASKET LINE.            *        
002260  FD  ORDER-ITEM-FILE                                                     
002270      LABEL RECORD IS STANDARD                                            
002280      DATA RECORD IS OI-REC                                               
002290      RECORD CONTAINS 105 CHARACTERS.                                     
002300  01  OI-REC.                                                             
002310*  OI-PROD-ID IS CARRIED FOR AUDIT/RECONCILIATION AGAINST THE             
002320*  PRODUCT MASTER - IT IS NOT USED AS A KEY BY ANY OTHER PROGRAM.         
002330      05  OI-PROD-ID          PIC 9(09).                                  
002340*  NAME IS CARRIED AT THE TIME OF SALE - IF THE PRODUCT IS                
002350*  RENAMED LATER THIS LINE STILL READS AS IT DID WHEN POSTED.             
002360      05  OI-PROD-NAME        PIC X(40).                                  
002370*  OI-QTY AND OI-UNIT-PRICE ARE THE TWO FACTORS BEHIND OI-LINE-           
002380*  TOTAL BELOW - CARRIED SEPARATELY SO THE OUTPUT ROW CAN BE              
002390*  RECONCILED WITHOUT GOING BACK TO THE PRODUCT MASTER.                   
002400      05  OI-QTY              PIC S9(05).                                 
002410      05  OI-UNIT-PRICE       PIC S9(08)V99.                              
002420*  LINE-TOTAL IS UNIT-PRICE * QTY BEFORE ANY DEAL; DISCOUNT IS            
002430*  EVERY MATCHING DEAL'S CUT SUMMED TOGETHER; NET-TOTAL IS WHAT           
002440*  THE CUSTOMER ACTUALLY OWES FOR THE LINE.                               
002450      05  OI-LINE-TOTAL       PIC S9(09)V99.                              
002460      05  OI-DISCOUNT         PIC S9(09)V99.                              
002470      05  OI-NET-TOTAL        PIC S9(09)V99.                              
002480      05  FILLER              PIC X(29).                                  
002490                                                                          
002500  WORKING-STORAGE SECTION.                                                
002510*  BASKET ID CURRENTLY BEING PROCESSED - THE CONTROL BREAK KEY.           
002520*  KEPT AS ITS OWN 77-LEVEL PER THE 03/19/09 HOUSE STANDARDS              
002530*  REVIEW RATHER THAN BURIED IN A SWITCH GROUP - ORDC-0474.               
002540  77  H-BASKET-ID             PIC 9(09)       VALUE 0.                    
002550  01  WORK-AREA.                                                          
002560*  END-OF-FILE AND LOAD-IN-PROGRESS SWITCHES FOR THE THREE INPUT          
002570*  FILES, PLUS THE ONE-BASKET REJECTION FLAG.  ALL 'YES'/'NO' TO          
002580*  READ CLEAN ON A DUMP - NOT 88-LEVELS, SINCE THE SHOP RESERVES          
002590*  88-LEVELS FOR TABLE-ENTRY CONDITIONS LIKE T-PROD-IS-AVAILABLE.         
002600      05  MORE-RECS           PIC X(03)       VALUE 'YES'.                
002610*  MORE-PROD/MORE-DEAL ONLY LIVE DURING THE 9100/9200 LOADS - THEY        
002620*  ARE NOT TOUCHED AGAIN ONCE THE RUN REACHES BASKET PROCESSING.          
002630      05  MORE-PROD           PIC X(03)       VALUE 'YES'.                
002640      05  MORE-DEAL           PIC X(03)       VALUE 'YES'.                
002650*  SET BY 2110-VALIDATE-LINE, READ BY 2000-PROCESS-BASKETS TO             
002660*  DECIDE BETWEEN 2900-REJECT-BASKET AND THE CHECKOUT/RATE/POST.          
002670      05  BASKET-REJECTED     PIC X(03)       VALUE 'NO'.                 
002680*  RUN COUNTERS, DISPLAYED AT 3000-TERMINATE.  BOTH ARE COMP SINCE        
002690*  THEY ARE ONLY EVER ADDED TO, NEVER COMPARED FOR MONEY.                 
002700      05  C-BASKET-CTR        PIC 9(05)       COMP VALUE 0.               
002710      05  C-REJECT-CTR        PIC 9(05)       COMP VALUE 0.               
002720*  C-LINE-CTR IS THE NUMBER OF LINES COLLECTED FOR THE CURRENT            
002730*  BASKET; C-PROD-CTR/C-DEAL-CTR ARE THE LOADED TABLE SIZES.              
002740      05  C-LINE-CTR          PIC 9(04)       COMP VALUE 0.               
002750      05  C-PROD-CTR          PIC 9(04)       COMP VALUE 0.               
002760      05  C-DEAL-CTR          PIC 9(04)       COMP VALUE 0.               
002770*  TABLE SUBSCRIPTS - ONE PER TABLE THAT GETS WALKED.  ALL COMP,          
002780*  NONE EVER GOES NEGATIVE OR CARRIES A DECIMAL.                          
002790      05  SUB-PROD            PIC 9(04)       COMP VALUE 0.               
002800      05  SUB-DEAL            PIC 9(04)       COMP VALUE 0.               
002810      05  SUB-LINE            PIC 9(04)       COMP VALUE 0.               
002820*  SUB-FOUND IS SET BY 9115-FIND-PRODUCT AND READ BY EVERY                
002830*  PARAGRAPH THAT NEEDS "THE PRODUCT ROW FOR THE CURRENT LINE."           
002840      05  SUB-FOUND           PIC 9(04)       COMP VALUE 0.               
002850*  SUB-DEAL-NAME INDEXES T-DEAL-NAME - 0 MEANS NO DEAL MATCHED.           
002860*  SET BY THE EVALUATE IN 2325, CONSUMED BY 2340'S NOTE TEXT.             
002870      05  SUB-DEAL-NAME       PIC 9(01)       COMP VALUE 0.               
002880      05  FILLER              PIC X(04).                                  
002890                                                                          
002900*  ACCUMULATORS FOR THE CURRENT BASKET'S CONTROL BREAK TOTALS.            
002910*  RESET TO ZERO AT THE TOP OF EVERY BASKET IN 2300-RATE-BASKET -         
002920*  NONE OF THESE SURVIVE ACROSS A BASKET BOUNDARY.                        
002930  01  BASKET-TOTALS.                                                      
002940      05  C-GT-AMOUNT         PIC S9(09)V99 VALUE 0.                      
002950      05  C-GT-DISCOUNT       PIC S9(09)V99 VALUE 0.                      
002960*  C-GT-FINAL IS DERIVED, NOT ACCUMULATED - COMPUTED ONCE AT THE          
002970*  END OF 2300 AFTER ALL LINES HAVE BEEN RATED.                           
002980      05  C-GT-FINAL          PIC S9(09)V99 VALUE 0.                      
002990      05  FILLER              PIC X(04).                                  
003000                                                                          
003010*  PER-LINE / PER-DEAL WORK FIELDS - THE DEAL-TYPE-CODE MATH.             
003020  01  RATING-WORK.                                                        
003030*  C-LINE-DISCOUNT IS THE RUNNING SUM OF EVERY DEAL THAT MATCHED          
003040*  THE CURRENT LINE - DEALS STACK, THEY DO NOT OVERRIDE (ORDC             
003050*  DESIGN NOTE, SEE 2310).                                                
003060      05  C-LINE-DISCOUNT     PIC S9(09)V99 VALUE 0.                      
003070*  C-STRATEGY-DISCOUNT HOLDS ONE DEAL'S RESULT BEFORE IT IS               
003080*  ADDED INTO C-LINE-DISCOUNT.                                            
003090      05  C-STRATEGY-DISCOUNT PIC S9(09)V99 VALUE 0.                      
003100*  C-LINE-CAP IS THE FIXD STRATEGY'S "NEVER EXCEED LINE TOTAL"            
003110*  CEILING - ADDED PER ORDC-0158.                                         
003120      05  C-LINE-CAP          PIC S9(09)V99 VALUE 0.                      
003130*  C-EFF-MIN-QTY/C-EFF-PCT ARE THE DEFAULTED MIN-QTY AND PERCENT          
003140*  ONCE ZERO-MEANS-UNSET HAS BEEN RESOLVED (SEE 2326, 2334).              
003150      05  C-EFF-MIN-QTY       PIC S9(04) VALUE 0.                         
003160      05  C-EFF-PCT           PIC S9(03)V99 VALUE 0.                      
003170*  C-DISC-UNITS/C-DISC-REMAINDER ARE THE B150 BUNDLE COUNT AND            
003180*  LEFTOVER UNITS FROM THE DIVIDE IN 2334.                                
003190      05  C-DISC-UNITS        PIC S9(05) VALUE 0.                         
003200      05  C-DISC-REMAINDER    PIC S9(05) VALUE 0.                         
003210*  C-DISC-PER-UNIT IS THE B150 DISCOUNT FOR ONE BUNDLE'S WINNING          
003220*  UNIT, BEFORE MULTIPLYING BY THE BUNDLE COUNT.                          
003230      05  C-DISC-PER-UNIT     PIC S9(07)V99 VALUE 0.                      
003240      05  FILLER              PIC X(04).                                  
003250                                                                          
003260*  APPLIED-DEALS NOTE - BUILT AS "<DEAL NAME> ON <PRODUCT>; ..." *        
003270*  WORKED UP HERE IN OH-NOTE-BUILD AND ONLY COPIED TO THE ACTUAL          
003280*  OH-NOTE OUTPUT FIELD ONCE, AT POST TIME, IN 2400-POST-ORDER.           
003290  01  NOTE-WORK-AREA.                                                     
003300      05  OH-NOTE-BUILD       PIC X(80)       VALUE SPACES.               
003310*  C-NOTE-PTR IS THE STRING POINTER - WHERE THE NEXT PHRASE               
003320*  GETS APPENDED.  C-NOTE-LEN IS ITS FINAL LENGTH AT POST TIME.           
003330      05  C-NOTE-PTR          PIC S9(03)      COMP VALUE 1.               
003340      05  C-NOTE-LEN          PIC S9(03)      COMP VALUE 0.               
003350*  C-NOTE-ANY TRACKS WHETHER AT LEAST ONE DEAL HAS BEEN NOTED,            
003360*  SO THE SEPARATOR "; " ONLY GOES BETWEEN ENTRIES, NOT BEFORE            
003370*  THE FIRST ONE.                                                         
003380      05  C-NOTE-ANY          PIC X(03)       VALUE 'NO'.                 
003390      05  FILLER              PIC X(04).                                  
003400                                                                          
003410*  RUN TIMESTAMP - A DEAL IS ACTIVE ONLY IF ITS EXPIRY IS                 
003420*  STRICTLY LATER THAN THIS.  RUN-YYYYMMDD/RUN-HHMMSS ARE FILLED          
003430*  BY ACCEPT FROM DATE/TIME AT 1000-INITIALIZE - FOUR-DIGIT YEAR          
003440*  CONFIRMED CLEAN AT THE Y2K REVIEW, NO WINDOWING NEEDED.                
003450  01  RUN-TIMESTAMP-AREA.                                                 
003460      05  RUN-YYYYMMDD        PIC 9(08).                                  
003470      05  RUN-HHMMSS          PIC 9(06).                                  
003480      05  FILLER              PIC X(07).                                  
003490                                                                          
003500*  STOCK VALIDATION MESSAGES (HELP DESK REJECTION WORDING),               
003510*  BUILT AS FILLER/REDEFINES SO THE WORDING IS A ONE-LINE CHANGE.         
003520*  ADDED ORDC-0398 SO SYSOUT WORDING MATCHES THE HELP DESK SCRIPT.        
003530  01  STOCK-MSG-INFO.                                                     
003540*  THE ORDER BELOW MATTERS - T-STOCK-MSG(1)/(2)/(3)/(4) ARE               
003550*  REFERENCED BY POSITION IN 2110-VALIDATE-LINE, NOT BY NAME.             
003560      05  FILLER  PIC X(30) VALUE 'PRODUCT NOT AVAILABLE'.                
003570      05  FILLER  PIC X(30) VALUE 'PRODUCT OUT OF STOCK'.                 
003580      05  FILLER  PIC X(30) VALUE 'INSUFFICIENT STOCK ON HAND'.           
003590*  ADDED ORDC-0482 FOR THE NEW QUANTITY-NOT-POSITIVE REJECTION -          
003600*  SEE THE 08/10/10 CHANGE LOG ENTRY.                                     
003610      05  FILLER  PIC X(30) VALUE 'INVALID LINE QUANTITY'.                
003620*  REDEFINES GIVES US AN OCCURS TABLE OVER THE FOUR FILLER                
003630*  LITERALS ABOVE WITHOUT HAVING TO SPELL THE TEXT TWICE.                 
003640  01  STOCK-MSG-TABLE REDEFINES STOCK-MSG-INFO.                           
003650      05  T-STOCK-MSG         PIC X(30) OCCURS 4 TIMES.                   
003660                                                                          
003670*  DEAL STRATEGY NAMES, INDEXED TO LINE UP WITH                           
003680*  THE EVALUATE IN 2325-PROCESS-MATCHED-DEAL.                             
003690  01  DEAL-NAME-INFO.                                                     
003700*  SAME POSITIONAL-REFERENCE PATTERN AS STOCK-MSG-INFO ABOVE -            
003710*  1=PCT, 2=FIXD, 3=B150, MATCHING THE EVALUATE ORDER IN 2325.            
003720      05  FILLER  PIC X(24) VALUE 'PERCENTAGE DISCOUNT'.                  
003730      05  FILLER  PIC X(24) VALUE 'FIXED AMOUNT DISCOUNT'.                
003740      05  FILLER  PIC X(24) VALUE 'BUY-N-GET-HALF-OFF DEAL'.              
003750  01  DEAL-NAME-TABLE REDEFINES DEAL-NAME-INFO.                           
003760      05  T-DEAL-NAME         PIC X(24) OCCURS 3 TIMES.                   
003770                                                                          
003780*  PRODUCT MASTER LOADED TO A TABLE - NO DIRECT                           
003790*  ACCESS IS AVAILABLE SO EVERY LOOKUP IS A LINEAR SCAN (9115).           
003800  01  PROD-TABLE-AREA.                                                    
003810*  2000 ROWS COVERS THE FULL CATALOG WITH ROOM TO GROW - SIZED            
003820*  WELL ABOVE THE DEAL TABLE SINCE NOT EVERY PRODUCT HAS A DEAL.          
003830      05  PROD-TABLE-ENTRY OCCURS 2000 TIMES.                             
003840          10  T-PROD-ID           PIC 9(09).                              
003850          10  T-PROD-NAME         PIC X(40).                              
003860          10  T-PROD-CATEGORY     PIC X(20).                              
003870          10  T-PROD-PRICE        PIC S9(08)V99.                          
003880          10  T-PROD-STOCK        PIC S9(07).                             
003890          10  T-PROD-AVAIL        PIC X(01).                              
003900*  T-PROD-IS-AVAILABLE REPLACES A LITERAL 'Y' COMPARE - ADDED IN          
003910*  THE 03/19/09 HOUSE STANDARDS REVIEW - ORDC-0474.                       
003920              88  T-PROD-IS-AVAILABLE    VALUE 'Y'.                       
003930          10  FILLER          PIC X(09).                                  
003940                                                                          
003950*  DEAL FILE LOADED TO A TABLE - MATCHED AGAINST                          
003960*  EACH LINE'S PRODUCT BY A LINEAR SCAN (2320).                           
003970  01  DEAL-TABLE-AREA.                                                    
003980*  ONE SLOT PER DEAL ROW, SAME ORDER AS THE DEAL FILE.  THE               
003990*  MIN-QTY, PCT AND AMOUNT FIELDS ARE SHARED ACROSS ALL THREE             
004000*  STRATEGIES - WHICH ONES ARE MEANINGFUL DEPENDS ON TYPE-CODE.           
004010      05  DEAL-TABLE-ENTRY OCCURS 4000 TIMES.                             
004020*  TABLE FIELDS MIRROR DEAL-REC ONE-FOR-ONE - SEE THE FD-LEVEL            
004030*  COMMENTS ABOVE FOR WHAT EACH ONE MEANS.                                
004040          10  T-DEAL-PROD-ID      PIC 9(09).                              
004050          10  T-DEAL-TYPE-CODE    PIC X(04).                              
004060          10  T-DEAL-EXP-DATE     PIC 9(08).                              
004070          10  T-DEAL-EXP-TIME     PIC 9(06).                              
004080          10  T-DEAL-PCT          PIC S9(03)V99.                          
004090          10  T-DEAL-AMOUNT       PIC S9(08)V99.                          
004100          10  T-DEAL-MIN-QTY      PIC S9(04).                             
004110          10  FILLER              PIC X(09).                              
004120                                                                          
004130*  CURRENT BASKET'S LINES - COLLECTED IN 2010,                            
004140*  VALIDATED IN 2110, RATED IN 2310, WRITTEN IN 2410.                     
004150  01  BASKET-LINE-AREA.                                                   
004160*  300 LINES PER BASKET IS WELL ABOVE ANYTHING SEEN ON A REAL             
004170*  ORDER - RAISE IT IF A CHANNEL EVER SENDS BIGGER BASKETS.               
004180      05  BASKET-LINE-ENTRY OCCURS 300 TIMES.                             
004190          10  T-BL-PROD-ID        PIC 9(09).                              
004200          10  T-BL-QTY            PIC S9(05).                             
004210*  DISCOUNT AND LINE-TOTAL START AT ZERO IN 2010 AND ARE FILLED           
004220*  IN BY 2310-RATE-LINE ONCE THE BASKET CLEARS VALIDATION.                
004230          10  T-BL-DISCOUNT       PIC S9(09)V99.                          
004240          10  T-BL-LINE-TOTAL     PIC S9(09)V99.                          
004250*  T-BL-PROD-SUB CACHES THE PRODUCT TABLE SUBSCRIPT FOUND AT              
004260*  VALIDATION TIME SO CHECKOUT/RATING DON'T RE-SEARCH (9115).             
004270          10  T-BL-PROD-SUB       PIC 9(04)     COMP.                     
004280          10  FILLER              PIC X(09).                              
004290                                                                          
004300  PROCEDURE DIVISION.                                                     
004310*  TOP LEVEL - LOAD THE MASTERS, WORK THE BASKET FILE UNTIL               
004320*  EXHAUSTED, CLOSE OUT THE RUN.                                          
004330  0000-MAIN-CONTROL.                                                      
004340*  LOAD THE TWO REFERENCE FILES AND OPEN THE BASKET/ORDER FILES.          
004350      PERFORM 1000-INITIALIZE.                                            
004360*  2000-PROCESS-BASKETS HANDLES ONE WHOLE BASKET (ALL ITS LINES)          
004370*  PER CALL - IT IS A CONTROL-BREAK DRIVER, NOT A PER-LINE LOOP.          
004380      PERFORM 2000-PROCESS-BASKETS                                        
004390          UNTIL MORE-RECS = 'NO'.                                         
004400*  REWRITE THE MASTER, PRINT THE RUN TOTALS, AND CLOSE EVERYTHING.        
004410*  ONE TERMINATE PARAGRAPH HANDLES THE MASTER REWRITE, THE RUN            
004420*  TOTALS, AND CLOSING EVERY FILE STILL OPEN.                             
004430      PERFORM 3000-TERMINATE.                                             
004440      STOP RUN.                                                           
004450                                                                          
004460*  OPENS THE MASTER AND DEAL FILES, LOADS THEM TO WORKING STORAGE         
004470*  THEN PRIMES THE BASKET-ITEM READ.                                      
004480  1000-INITIALIZE.                                                        
004490*  PRODUCT MASTER IS READ ONCE HERE AND REWRITTEN ONCE AT THE             
004500*  VERY END (3100) - THERE IS NO ISAM ON THIS BOX, SO THIS IS             
004510*  THE SHOP'S STANDARD LOAD/REWRITE PATTERN FOR A MASTER FILE.            
004520      OPEN INPUT PRODUCT-MASTER.                                          
004530      PERFORM 9100-LOAD-PRODUCT-TABLE.                                    
004540      CLOSE PRODUCT-MASTER.                                               
004550                                                                          
004560*  SAME PATTERN FOR THE DEAL FILE - LOADED ONCE, NEVER REWRITTEN          
004570*  SINCE DEALS AREN'T MODIFIED BY A CHECKOUT RUN.                         
004580      OPEN INPUT DEAL-FILE.                                               
004590      PERFORM 9200-LOAD-DEAL-TABLE.                                       
004600      CLOSE DEAL-FILE.                                                    
004610                                                                          
004620      OPEN INPUT BASKET-ITEM-FILE.                                        
004630      OPEN OUTPUT ORDER-HEADER-FILE.                                      
004640      OPEN OUTPUT ORDER-ITEM-FILE.                                        
004650                                                                          
004660*  CAPTURE ONE TIMESTAMP FOR THE WHOLE RUN - EVERY DEAL'S EXPIRY          
004670*  IS JUDGED AGAINST THIS SAME INSTANT, NOT RE-READ PER LINE.             
004680      ACCEPT RUN-YYYYMMDD FROM DATE YYYYMMDD.                             
004690      ACCEPT RUN-HHMMSS FROM TIME.                                        
004700                                                                          
004710*  PRIME THE READ SO 2000-PROCESS-BASKETS ALWAYS ENTERS WITH A            
004720*  LINE ALREADY IN BI-REC (CLASSIC PRIMED-READ CONTROL BREAK).            
004730      MOVE 'YES' TO MORE-RECS.                                            
004740      PERFORM 9300-READ-BASKET-ITEM.                                      
004750                                                                          
004760*  CONTROL-BREAK DRIVER.  BI-REC IS ALREADY PRIMED WITH THE NEXT          
004770*  UNREAD LINE WHEN THIS PARAGRAPH IS ENTERED.  COLLECTS EVERY            
004780*  LINE FOR ONE BASKET, THEN VALIDATES/CHECKS OUT/RATES/POSTS IT.         
004790  2000-PROCESS-BASKETS.                                                   
004800*  LATCH THE BASKET ID WE ARE CURRENTLY COLLECTING - THIS IS THE          
004810*  BREAK KEY; 2010 KEEPS READING WHILE THE INCOMING KEY MATCHES.          
004820      MOVE BI-BASKET-ID TO H-BASKET-ID.                                   
004830*  RESET THE LINE COUNT FOR THE NEW BASKET - THE TABLE SLOTS              
004840*  THEMSELVES ARE NOT CLEARED, JUST OVERWRITTEN AS THEY FILL.             
004850      MOVE 0 TO C-LINE-CTR.                                               
004860*  STOPS EITHER WHEN THE BASKET ID CHANGES (NEXT BASKET STARTED)          
004870*  OR THE FILE RUNS OUT - WHICHEVER COMES FIRST.                          
004880      PERFORM 2010-COLLECT-LINE                                           
004890          UNTIL BI-BASKET-ID NOT = H-BASKET-ID                            
004900             OR MORE-RECS = 'NO'.                                         
004910                                                                          
004920*  EMPTY-BASKET GUARD - ADDED ORDC-0430 PER AUDIT RECOMMENDATION          
004930*  SO A BASKET WITH NO LINES NEVER REACHES CHECKOUT/RATING.               
004940      IF C-LINE-CTR = 0                                                   
004950          DISPLAY 'COBTJR01 - EMPTY BASKET, NO ORDER POSTED - '           
004960              H-BASKET-ID                                                 
004970          ADD 1 TO C-REJECT-CTR                                           
004980      ELSE                                                                
004990*  ALL-OR-NOTHING CHECKOUT - VALIDATE EVERY LINE FIRST; ONLY IF           
005000*  ALL OF THEM PASS DO WE TOUCH STOCK OR POST AN ORDER.                   
005010          PERFORM 2100-VALIDATE-BASKET THRU 2100-EXIT                     
005020          IF BASKET-REJECTED = 'YES'                                      
005030              PERFORM 2900-REJECT-BASKET                                  
005040          ELSE                                                            
005050              PERFORM 2200-CHECKOUT-BASKET                                
005060              PERFORM 2300-RATE-BASKET                                    
005070              PERFORM 2400-POST-ORDER.                                    
005080                                                                          
005090*  COLLECTS ONE LINE INTO THE BASKET-LINE-AREA TABLE AND PRIMES           
005100*  THE NEXT READ - THE DISCOUNT/LINE-TOTAL CELLS START AT ZERO            
005110*  AND ARE FILLED IN LATER BY 2310-RATE-LINE.                             
005120  2010-COLLECT-LINE.                                                      
005130*  C-LINE-CTR IS BOTH THE RUNNING COUNT AND THE NEXT FREE TABLE           
005140*  SLOT - THE SAME FIELD DOES BOTH JOBS ON PURPOSE.                       
005150      ADD 1 TO C-LINE-CTR.                                                
005160      MOVE BI-PROD-ID TO T-BL-PROD-ID(C-LINE-CTR).                        
005170      MOVE BI-QTY TO T-BL-QTY(C-LINE-CTR).                                
005180*  DISCOUNT/LINE-TOTAL ARE ZEROED HERE AND NOT FILLED IN UNTIL            
005190*  RATING (2310) RUNS - A BASKET THAT GETS REJECTED BEFORE RATING         
005200*  SIMPLY NEVER HAS THESE CELLS TOUCHED AGAIN.                            
005210      MOVE 0 TO T-BL-DISCOUNT(C-LINE-CTR).                                
005220      MOVE 0 TO T-BL-LINE-TOTAL(C-LINE-CTR).                              
005230      PERFORM 9300-READ-BASKET-ITEM.                                      
005240                                                                          
005250*  BASKET CHECKOUT GATE - ALL LINES                                       
005260*  MUST PASS OR THE WHOLE BASKET IS REJECTED - NOTHING PARTIAL.  *        
005270  2100-VALIDATE-BASKET.                                                   
005280      MOVE 'NO' TO BASKET-REJECTED.                                       
005290*  STOPS EARLY THE MOMENT ONE LINE FAILS - BASKET-REJECTED BECOMES        
005300*  THE LOOP'S SECOND EXIT CONDITION ALONGSIDE RUNNING OUT OF LINES.       
005310      PERFORM 2110-VALIDATE-LINE THRU 2110-EXIT                           
005320          VARYING SUB-LINE FROM 1 BY 1                                    
005330          UNTIL SUB-LINE > C-LINE-CTR                                     
005340             OR BASKET-REJECTED = 'YES'.                                  
005350  2100-EXIT.                                                              
005360      EXIT.                                                               
005370                                                                          
005380*  VALIDATES ONE LINE - PRODUCT MUST EXIST, BE AVAILABLE, AND             
005390*  HAVE ENOUGH STOCK.  EACH FAILURE GOES OUT ITS OWN GO TO SO             
005400*  THE REMAINING CHECKS ARE SKIPPED ONCE ONE HAS ALREADY FAILED.          
005410  2110-VALIDATE-LINE.                                                     
005420*  FIVE CHECKS, EACH WITH ITS OWN GO TO 2110-EXIT ON FAILURE -            
005430*  THE FIRST ONE THAT FAILS IS THE ONLY ONE DISPLAYED.                    
005440      PERFORM 9115-FIND-PRODUCT.                                          
005450*  UNKNOWN PRODUCT ID - NOT ON THE MASTER AT ALL.                         
005460      IF SUB-FOUND = 0                                                    
005470          MOVE 'YES' TO BASKET-REJECTED                                   
005480          DISPLAY 'COBTJR01 - UNKNOWN PROD - BASKET ' H-BASKET-ID         
005490          GO TO 2110-EXIT.                                                
005500                                                                          
005510*  CACHE THE SUBSCRIPT NOW SO 2210/2310/2410 DON'T RE-SEARCH.             
005520      MOVE SUB-FOUND TO T-BL-PROD-SUB(SUB-LINE).                          
005530                                                                          
005540*  A ZERO OR NEGATIVE LINE QUANTITY IS REJECTED HERE, BEFORE IT           
005550*  EVER REACHES THE STOCK COMPARE BELOW - THAT COMPARE IS ALWAYS          
005560*  TRUE FOR A NEGATIVE QTY AGAINST POSITIVE STOCK, WHICH WOULD            
005570*  OTHERWISE LET THE LINE THROUGH AND ADD STOCK BACK AT CHECKOUT          
005580*  (2210) INSTEAD OF TAKING IT AWAY - ORDC-0482.                          
005590      IF T-BL-QTY(SUB-LINE) NOT > 0                                       
005600          MOVE 'YES' TO BASKET-REJECTED                                   
005610          DISPLAY 'COBTJR01 - ' T-STOCK-MSG(4) ' - BASKET '               
005620              H-BASKET-ID ' PRODUCT ' T-PROD-ID(SUB-FOUND)                
005630          GO TO 2110-EXIT.                                                
005640                                                                          
005650*  NOT AVAILABLE FOR SALE (PROD-AVAIL NOT = 'Y') - DISTINCT FROM          
005660*  OUT-OF-STOCK PER THE MERCHANDISING REQUEST, ORDC-0131.                 
005670      IF NOT T-PROD-IS-AVAILABLE(SUB-FOUND)                               
005680          MOVE 'YES' TO BASKET-REJECTED                                   
005690          DISPLAY 'COBTJR01 - ' T-STOCK-MSG(1) ' - BASKET '               
005700              H-BASKET-ID ' PRODUCT ' T-PROD-ID(SUB-FOUND)                
005710          GO TO 2110-EXIT.                                                
005720                                                                          
005730*  ZERO ON HAND - "OUT OF STOCK" READS DIFFERENTLY ON SYSOUT              
005740*  THAN "INSUFFICIENT STOCK" BELOW, PER THE SAME ORDC-0131 WORK.          
005750      IF T-PROD-STOCK(SUB-FOUND) = 0                                      
005760          MOVE 'YES' TO BASKET-REJECTED                                   
005770          DISPLAY 'COBTJR01 - ' T-STOCK-MSG(2) ' - BASKET '               
005780              H-BASKET-ID ' PRODUCT ' T-PROD-ID(SUB-FOUND)                
005790          GO TO 2110-EXIT.                                                
005800                                                                          
005810*  SOME STOCK ON HAND BUT NOT ENOUGH TO COVER THE LINE QUANTITY.          
005820      IF T-PROD-STOCK(SUB-FOUND) < T-BL-QTY(SUB-LINE)                     
005830          MOVE 'YES' TO BASKET-REJECTED                                   
005840          DISPLAY 'COBTJR01 - ' T-STOCK-MSG(3) ' - BASKET '               
005850              H-BASKET-ID ' PRODUCT ' T-PROD-ID(SUB-FOUND)                
005860          GO TO 2110-EXIT.                                                
005870  2110-EXIT.                                                              
005880      EXIT.                                                               
005890                                                                          
005900*  CHECKOUT - DECREMENTS TABLE STOCK FOR EVERY LINE OF A BASKET           
005910*  THAT PASSED VALIDATION.                                                
005920  2200-CHECKOUT-BASKET.                                                   
005930*  ONLY REACHED ONCE 2100-VALIDATE-BASKET HAS ALREADY PASSED              
005940*  EVERY LINE - THERE IS NO SECOND STOCK CHECK HERE.                      
005950      PERFORM 2210-DECREMENT-LINE                                         
005960          VARYING SUB-LINE FROM 1 BY 1                                    
005970          UNTIL SUB-LINE > C-LINE-CTR.                                    
005980*  COUNTED AS POSTED HERE, BEFORE RATING/WRITING - A BASKET THAT          
005990*  REACHES CHECKOUT ALWAYS GOES ON TO POST AN ORDER.                      
006000      ADD 1 TO C-BASKET-CTR.                                              
006010                                                                          
006020*  STOCK IS DECREMENTED IN THE TABLE ONLY - THE PRODUCT MASTER            
006030*  ITSELF ISN'T REWRITTEN UNTIL 3100, AFTER THE WHOLE RUN, SO A           
006040*  LATER REJECTED BASKET CAN NEVER PARTIALLY TOUCH IT.                    
006050  2210-DECREMENT-LINE.                                                    
006060*  THIS IS THE ONLY PLACE IN THE PROGRAM THAT WRITES TO T-PROD-           
006070*  STOCK - EVERY OTHER PARAGRAPH ONLY EVER READS IT.                      
006080*  SUB-FOUND WAS CACHED BACK IN 2110 - NO SECOND SEARCH NEEDED.           
006090      MOVE T-BL-PROD-SUB(SUB-LINE) TO SUB-FOUND.                          
006100*  VALIDATION ALREADY PROVED ENOUGH STOCK EXISTS, SO THIS CAN             
006110*  NEVER DRIVE T-PROD-STOCK NEGATIVE.                                     
006120      SUBTRACT T-BL-QTY(SUB-LINE) FROM T-PROD-STOCK(SUB-FOUND).           
006130                                                                          
006140*  RATES EVERY LINE OF THE BASKET AND ACCUMULATES THE CONTROL             
006150*  BREAK TOTALS FOR THE ORDER HEADER.                                     
006160  2300-RATE-BASKET.                                                       
006170*  RESET THE NOTE-BUILDING WORK AREA AND THE GRAND TOTALS AT THE          
006180*  START OF EVERY BASKET - THESE ARE PER-BASKET, NOT RUN TOTALS.          
006190      MOVE SPACES TO OH-NOTE-BUILD.                                       
006200      MOVE 1 TO C-NOTE-PTR.                                               
006210      MOVE 'NO' TO C-NOTE-ANY.                                            
006220      MOVE 0 TO C-GT-AMOUNT C-GT-DISCOUNT C-GT-FINAL.                     
006230                                                                          
006240*  EACH CALL TO 2310 ADDS ITS LINE'S AMOUNT AND DISCOUNT INTO             
006250*  C-GT-AMOUNT/C-GT-DISCOUNT - THE RUNNING BASKET TOTALS.                 
006260      PERFORM 2310-RATE-LINE                                              
006270          VARYING SUB-LINE FROM 1 BY 1                                    
006280          UNTIL SUB-LINE > C-LINE-CTR.                                    
006290                                                                          
006300*  FINAL AMOUNT IS SIMPLY TOTAL LESS DISCOUNT - NO ROUNDING NEEDED        
006310*  HERE SINCE BOTH SIDES ARE ALREADY ROUNDED MONEY.                       
006320      COMPUTE C-GT-FINAL = C-GT-AMOUNT - C-GT-DISCOUNT.                   
006330                                                                          
006340*  RATES ONE LINE - PRICES IT, SCANS EVERY DEAL FOR A MATCH, THEN         
006350*  ROLLS THE LINE'S TOTAL AND DISCOUNT INTO THE BASKET TOTALS.            
006360  2310-RATE-LINE.                                                         
006370*  SAME CACHED SUBSCRIPT FROM 2110/2210 - STILL NO RE-SEARCH.             
006380      MOVE T-BL-PROD-SUB(SUB-LINE) TO SUB-FOUND.                          
006390*  LINE TOTAL IS UNIT PRICE TIMES QUANTITY, ROUNDED HALF-UP.              
006400      COMPUTE T-BL-LINE-TOTAL(SUB-LINE) ROUNDED =                         
006410          T-PROD-PRICE(SUB-FOUND) * T-BL-QTY(SUB-LINE).                   
006420                                                                          
006430*  C-LINE-DISCOUNT ACCUMULATES ACROSS EVERY DEAL THAT MATCHES -           
006440*  DISCOUNTS ARE SUMMED, NEVER JUST THE LARGEST ONE (ORDC-0267).          
006450      MOVE 0 TO C-LINE-DISCOUNT.                                          
006460      PERFORM 2320-SCAN-DEALS                                             
006470          VARYING SUB-DEAL FROM 1 BY 1                                    
006480          UNTIL SUB-DEAL > C-DEAL-CTR.                                    
006490      MOVE C-LINE-DISCOUNT TO T-BL-DISCOUNT(SUB-LINE).                    
006500                                                                          
006510*  ROLL THIS LINE'S FIGURES INTO THE BASKET-WIDE TOTALS THAT              
006520*  2300 WILL FINISH OFF AND 2400 WILL WRITE TO THE ORDER HEADER.          
006530      ADD T-BL-LINE-TOTAL(SUB-LINE) TO C-GT-AMOUNT.                       
006540      ADD T-BL-DISCOUNT(SUB-LINE) TO C-GT-DISCOUNT.                       
006550                                                                          
006560*  MATCHES ONE DEAL ROW AGAINST THE CURRENT LINE'S                        
006570*  PRODUCT AND SKIPS IT ENTIRELY UNLESS IT IS STILL ACTIVE.               
006580  2320-SCAN-DEALS.                                                        
006590*  CALLED ONCE PER DEAL ROW PER LINE - WITH A 4000-ROW DEAL TABLE         
006600*  AND UP TO 300 LINES PER BASKET THIS IS THE HOTTEST LOOP IN THE         
006610*  PROGRAM, WHICH IS WHY THE PRODUCT-MATCH TEST COMES FIRST AND           
006620*  SKIPS THE REST OF THE WORK FOR EVERY NON-MATCHING DEAL ROW.            
006630*  PRODUCT MUST MATCH THIS DEAL ROW BEFORE WE EVEN LOOK AT EXPIRY.        
006640      IF T-DEAL-PROD-ID(SUB-DEAL) = T-PROD-ID(SUB-FOUND)                  
006650*  ACTIVE MEANS STRICTLY AFTER THE RUN TIMESTAMP - ON DATE AND            
006660*  TIME TOGETHER, NOT DATE ALONE, SINCE ORDC-0219.  AN EXPIRY             
006670*  THAT EQUALS THE RUN TIMESTAMP EXACTLY IS TREATED AS EXPIRED.           
006680          IF T-DEAL-EXP-DATE(SUB-DEAL) > RUN-YYYYMMDD                     
006690             OR (T-DEAL-EXP-DATE(SUB-DEAL) = RUN-YYYYMMDD AND             
006700                 T-DEAL-EXP-TIME(SUB-DEAL) > RUN-HHMMSS)                  
006710              PERFORM 2325-PROCESS-MATCHED-DEAL.                          
006720                                                                          
006730*  DISPATCH - ADDS THIS DEAL'S RESULT TO THE                              
006740*  RUNNING LINE DISCOUNT AND NOTES THE DEAL WAS APPLIED.                  
006750  2325-PROCESS-MATCHED-DEAL.                                              
006760*  DEAL-TYPE-CODE PICKS THE STRATEGY - NOTE THE WIRE VALUE FOR            
006770*  BUY-N-GET-HALF-OFF IS 'B150', NOT THE 5-CHARACTER 'B1G50' THE          
006780*  PROMOTIONS CATALOG USES IN ITS OWN DOCUMENTATION - THE FIELD           
006790*  IS ONLY 4 BYTES WIDE (SEE DEAL-TYPE-CODE ABOVE).                       
006800      EVALUATE T-DEAL-TYPE-CODE(SUB-DEAL)                                 
006810*  PERCENTAGE-OFF - SUB-DEAL-NAME 1 INDEXES T-DEAL-NAME(1).               
006820          WHEN 'PCT '                                                     
006830              PERFORM 2331-PCT-STRATEGY                                   
006840              MOVE 1 TO SUB-DEAL-NAME                                     
006850*  FLAT-AMOUNT-OFF - SUB-DEAL-NAME 2 INDEXES T-DEAL-NAME(2).              
006860          WHEN 'FIXD'                                                     
006870              PERFORM 2332-FIXD-STRATEGY                                  
006880              MOVE 2 TO SUB-DEAL-NAME                                     
006890*  BUY-N-GET-HALF-OFF - SUB-DEAL-NAME 3 INDEXES T-DEAL-NAME(3).           
006900          WHEN 'B150'                                                     
006910              PERFORM 2333-B1G50-STRATEGY                                 
006920              MOVE 3 TO SUB-DEAL-NAME                                     
006930*  UNRECOGNIZED CODE ON THE DEAL ROW - TREATED AS NO MATCH AT             
006940*  ALL RATHER THAN ABENDING THE RUN OVER A BAD CATALOG ENTRY.             
006950          WHEN OTHER                                                      
006960              MOVE 0 TO SUB-DEAL-NAME.                                    
006970                                                                          
006980*  NOTE EVERY DEAL THAT MATCHED AND WAS ACTIVE, EVEN ONE WHOSE            
006990*  DISCOUNT CAME OUT TO ZERO - PER THE ORDC-0267 REQUEST.                 
007000      IF SUB-DEAL-NAME NOT = 0                                            
007010          PERFORM 2340-BUILD-NOTE-PHRASE.                                 
007020                                                                          
007030*  PERCENTAGE-OFF STRATEGY - DISCOUNT = PRICE * QTY * PCT/100,            
007040*  ONLY ONCE THE LINE QUANTITY MEETS THE DEAL'S MINIMUM.                  
007050  2331-PCT-STRATEGY.                                                      
007060*  SHARED MIN-QTY DEFAULTING PARAGRAPH - SEE 2326 BELOW.                  
007070      PERFORM 2326-SET-MIN-QTY-1.                                         
007080*  ZEROED EVERY CALL SO A SKIPPED (BELOW-MINIMUM OR ZERO-PCT) LINE        
007090*  NEVER CARRIES FORWARD A PRIOR DEAL'S DISCOUNT AMOUNT.                  
007100      MOVE 0 TO C-STRATEGY-DISCOUNT.                                      
007110*  DEAL-PCT > 0 GUARD ADDED ORDC-0338 - A NEGATIVE PERCENT IS             
007120*  REJECTED RATHER THAN TREATED AS A SURCHARGE ON THE LINE.               
007130      IF T-DEAL-PCT(SUB-DEAL) > 0                                         
007140             AND T-BL-QTY(SUB-LINE) >= C-EFF-MIN-QTY                      
007150          COMPUTE C-STRATEGY-DISCOUNT ROUNDED =                           
007160              T-PROD-PRICE(SUB-FOUND) * T-BL-QTY(SUB-LINE) *              
007170              T-DEAL-PCT(SUB-DEAL) / 100.                                 
007180      ADD C-STRATEGY-DISCOUNT TO C-LINE-DISCOUNT.                         
007190                                                                          
007200*  DEFAULTS AN ABSENT/ZERO MINIMUM QUANTITY TO 1 (PCT AND FIXD            
007210*  DEALS APPLY FROM THE FIRST UNIT UNLESS A FLOOR IS GIVEN).     *        
007220  2326-SET-MIN-QTY-1.                                                     
007230*  SHARED BY BOTH 2331 AND 2332 SINCE PCT AND FIXD BOTH DEFAULT           
007240*  TO A MINIMUM OF ONE UNIT - ONLY B150 NEEDS A DIFFERENT DEFAULT.        
007250      MOVE T-DEAL-MIN-QTY(SUB-DEAL) TO C-EFF-MIN-QTY.                     
007260      IF C-EFF-MIN-QTY = 0                                                
007270          MOVE 1 TO C-EFF-MIN-QTY.                                        
007280                                                                          
007290*  FLAT-AMOUNT STRATEGY - A FLAT DEAL-AMOUNT OFF THE LINE,                
007300*  NEVER MORE THAN THE LINE TOTAL ITSELF (CAPPED PER ORDC-0158).          
007310  2332-FIXD-STRATEGY.                                                     
007320      PERFORM 2326-SET-MIN-QTY-1.                                         
007330      MOVE 0 TO C-STRATEGY-DISCOUNT.                                      
007340*  A ZERO OR NEGATIVE DEAL-AMOUNT ON THE CATALOG ROW IS TREATED AS        
007350*  NO DEAL AT ALL RATHER THAN SUBTRACTING A NEGATIVE (ADDING MONEY        
007360*  BACK TO THE LINE).                                                     
007370      IF T-DEAL-AMOUNT(SUB-DEAL) > 0                                      
007380             AND T-BL-QTY(SUB-LINE) >= C-EFF-MIN-QTY                      
007390*  C-LINE-CAP IS WHAT THE LINE WOULD COST WITH NO DISCOUNT AT             
007400*  ALL - THE DEAL CAN NEVER TAKE MORE THAN THAT OFF THE LINE.             
007410          COMPUTE C-LINE-CAP =                                            
007420              T-PROD-PRICE(SUB-FOUND) * T-BL-QTY(SUB-LINE)                
007430          IF T-DEAL-AMOUNT(SUB-DEAL) < C-LINE-CAP                         
007440              MOVE T-DEAL-AMOUNT(SUB-DEAL) TO C-STRATEGY-DISCOUNT         
007450          ELSE                                                            
007460              MOVE C-LINE-CAP TO C-STRATEGY-DISCOUNT.                     
007470      ADD C-STRATEGY-DISCOUNT TO C-LINE-DISCOUNT.                         
007480                                                                          
007490*  BUY-N-GET-HALF-OFF STRATEGY (CODE B150) - ADDED ORDC-0203              
007500*  FOR THE WINTER PROMOTION.  MIN-QTY DEFAULTS TO 2 (A "BUNDLE"           
007510*  IS TWO UNITS UNLESS THE DEAL ROW SAYS OTHERWISE) AND IS KEPT           
007520*  HERE RATHER THAN IN 2326 SINCE THE DEFAULT DIFFERS FROM PCT            
007530*  AND FIXD'S DEFAULT OF 1 - ORDC-0459.                                   
007540  2333-B1G50-STRATEGY.                                                    
007550      MOVE T-DEAL-MIN-QTY(SUB-DEAL) TO C-EFF-MIN-QTY.                     
007560      IF C-EFF-MIN-QTY = 0                                                
007570          MOVE 2 TO C-EFF-MIN-QTY.                                        
007580      MOVE 0 TO C-STRATEGY-DISCOUNT.                                      
007590*  ONLY RUN THE BUNDLE MATH WHEN THE LINE HAS AT LEAST ONE FULL           
007600*  BUNDLE - SEE 2334 FOR THE ARITHMETIC ITSELF, SPLIT OUT SO THE          
007610*  RATE DECISION HERE STAYS A SINGLE, UNAMBIGUOUS IF - ORDC-0481.         
007620      IF T-BL-QTY(SUB-LINE) >= C-EFF-MIN-QTY                              
007630          PERFORM 2334-B1G50-COMPUTE.                                     
007640      ADD C-STRATEGY-DISCOUNT TO C-LINE-DISCOUNT.                         
007650                                                                          
007660*  B150 BUNDLE ARITHMETIC - HOW MANY FULL BUNDLES (C-DISC-UNITS)          
007670*  AND WHAT EACH ONE'S DISCOUNTED UNIT IS WORTH.  EVERY BUNDLE            
007680*  GETS ONE UNIT AT C-EFF-PCT OFF; THE REMAINDER UNITS DON'T.             
007690  2334-B1G50-COMPUTE.                                                     
007700*  C-DISC-REMAINDER IS COMPUTED BUT NOT USED IN THE DISCOUNT MATH         
007710*  BELOW - KEPT AS ITS OWN FIELD ONLY BECAUSE DIVIDE REQUIRES A           
007720*  REMAINDER TARGET WHEN GIVING IS SPECIFIED.                             
007730      DIVIDE T-BL-QTY(SUB-LINE) BY C-EFF-MIN-QTY                          
007740          GIVING C-DISC-UNITS                                             
007750          REMAINDER C-DISC-REMAINDER.                                     
007760*  DEAL-PCT DOUBLES AS THE B150 PER-UNIT DISCOUNT PERCENT; WHEN           
007770*  THE DEAL ROW LEAVES IT ZERO, "HALF OFF" MEANS 50 - ORDC-0459.          
007780      MOVE T-DEAL-PCT(SUB-DEAL) TO C-EFF-PCT.                             
007790      IF C-EFF-PCT = 0                                                    
007800          MOVE 50 TO C-EFF-PCT.                                           
007810*  ONE UNIT PER BUNDLE GETS THE DISCOUNT - NOT THE WHOLE BUNDLE -         
007820*  SINCE "HALF OFF" MEANS HALF OFF ONE OF THE TWO UNITS, NOT HALF         
007830*  OFF THE PAIR.                                                          
007840      COMPUTE C-DISC-PER-UNIT ROUNDED =                                   
007850          T-PROD-PRICE(SUB-FOUND) * C-EFF-PCT / 100.                      
007860*  TOTAL DISCOUNT IS ONE UNIT'S DISCOUNT TIMES THE NUMBER OF              
007870*  COMPLETE BUNDLES THE LINE QUANTITY CONTAINS.                           
007880      COMPUTE C-STRATEGY-DISCOUNT =                                       
007890          C-DISC-PER-UNIT * C-DISC-UNITS.                                 
007900                                                                          
007910*  APPENDS "<DEAL NAME> ON <PRODUCT NAME>" TO THE RUNNING NOTE,           
007920*  SEPARATING ENTRIES WITH "; " AS THEY ACCUMULATE - ORDC-0267.           
007930  2340-BUILD-NOTE-PHRASE.                                                 
007940*  CALLED ONCE PER MATCHED-AND-ACTIVE DEAL FROM 2325 - A LINE             
007950*  WITH THREE MATCHING DEALS CALLS THIS THREE TIMES.                      
007960*  ONLY PREFIX WITH THE SEPARATOR WHEN SOMETHING IS ALREADY IN            
007970*  THE NOTE - THE FIRST ENTRY GETS NO LEADING "; ".                       
007980      IF C-NOTE-ANY = 'YES'                                               
007990          STRING '; ' DELIMITED BY SIZE                                   
008000              INTO OH-NOTE-BUILD                                          
008010              WITH POINTER C-NOTE-PTR                                     
008020              ON OVERFLOW CONTINUE.                                       
008030*  DEAL NAME COMES FROM T-DEAL-NAME, INDEXED BY SUB-DEAL-NAME AS          
008040*  SET IN 2325'S EVALUATE - NOT A SEPARATE LOOKUP.                        
008050      STRING T-DEAL-NAME(SUB-DEAL-NAME) DELIMITED BY SPACE                
008060             ' ON ' DELIMITED BY SIZE                                     
008070             T-PROD-NAME(SUB-FOUND) DELIMITED BY SPACE                    
008080          INTO OH-NOTE-BUILD                                              
008090          WITH POINTER C-NOTE-PTR                                         
008100          ON OVERFLOW CONTINUE.                                           
008110      MOVE 'YES' TO C-NOTE-ANY.                                           
008120                                                                          
008130*  WRITES THE ORDER-HEADER ROW AND ONE ORDER-ITEM ROW PER LINE.           
008140  2400-POST-ORDER.                                                        
008150*  THE FIVE FIELDS BELOW ARE EVERYTHING 2300-RATE-BASKET WORKED           
008160*  OUT FOR THIS BASKET - JUST COPIED ONTO THE OUTPUT RECORD HERE.         
008170      MOVE H-BASKET-ID TO OH-BASKET-ID.                                   
008180      MOVE C-GT-AMOUNT TO OH-TOTAL-AMOUNT.                                
008190      MOVE C-GT-DISCOUNT TO OH-TOTAL-DISCOUNT.                            
008200      MOVE C-GT-FINAL TO OH-FINAL-AMOUNT.                                 
008210      MOVE C-LINE-CTR TO OH-LINE-COUNT.                                   
008220                                                                          
008230*  FINAL NOTE TEXT - "APPLIED DEALS: ..." WHEN AT LEAST ONE DEAL          
008240*  WAS NOTED, OTHERWISE THE FIXED "NO DEALS APPLIED" WORDING.             
008250*  THE REFERENCE MODIFICATION BELOW TRIMS THE TRAILING SPACES             
008260*  STRING LEAVES IN OH-NOTE-BUILD PAST THE ACTUAL TEXT LENGTH.            
008270      IF C-NOTE-ANY = 'YES'                                               
008280          COMPUTE C-NOTE-LEN = C-NOTE-PTR - 1                             
008290          STRING 'APPLIED DEALS: ' DELIMITED BY SIZE                      
008300                 OH-NOTE-BUILD(1:C-NOTE-LEN) DELIMITED BY SIZE            
008310              INTO OH-NOTE                                                
008320              ON OVERFLOW CONTINUE                                        
008330      ELSE                                                                
008340          MOVE 'NO DEALS APPLIED' TO OH-NOTE.                             
008350                                                                          
008360      WRITE OH-REC.                                                       
008370                                                                          
008380*  HEADER GOES OUT FIRST, THEN ONE ITEM ROW PER LINE - A READER           
008390*  OF THE OUTPUT FILES CAN ALWAYS FIND A LINE'S HEADER ABOVE IT.          
008400      PERFORM 2410-WRITE-ITEM                                             
008410          VARYING SUB-LINE FROM 1 BY 1                                    
008420          UNTIL SUB-LINE > C-LINE-CTR.                                    
008430                                                                          
008440*  ONE ORDER-ITEM ROW PER LINE - NET TOTAL IS THE LINE TOTAL LESS         
008450*  WHATEVER DISCOUNT 2310/2325 WORKED OUT FOR THAT LINE.                  
008460  2410-WRITE-ITEM.                                                        
008470*  CALLED ONCE PER LINE, VARYING SUB-LINE, FROM 2400-POST-ORDER -         
008480*  ALWAYS AFTER THE ORDER-HEADER ROW HAS ALREADY BEEN WRITTEN.            
008490      MOVE T-BL-PROD-SUB(SUB-LINE) TO SUB-FOUND.                          
008500*  PRODUCT ID/NAME/PRICE ARE COPIED FROM THE TABLE AS OF RIGHT            
008510*  NOW - THIS IS THE SELLING PRICE AT THE TIME OF THE SALE.               
008520      MOVE T-PROD-ID(SUB-FOUND) TO OI-PROD-ID.                            
008530      MOVE T-PROD-NAME(SUB-FOUND) TO OI-PROD-NAME.                        
008540      MOVE T-BL-QTY(SUB-LINE) TO OI-QTY.                                  
008550      MOVE T-PROD-PRICE(SUB-FOUND) TO OI-UNIT-PRICE.                      
008560      MOVE T-BL-LINE-TOTAL(SUB-LINE) TO OI-LINE-TOTAL.                    
008570      MOVE T-BL-DISCOUNT(SUB-LINE) TO OI-DISCOUNT.                        
008580      COMPUTE OI-NET-TOTAL = OI-LINE-TOTAL - OI-DISCOUNT.                 
008590      WRITE OI-REC.                                                       
008600                                                                          
008610*  A BASKET THAT FAILS VALIDATION IS REJECTED WHOLE - NO STOCK IS         
008620*  TOUCHED AND NO ORDER IS POSTED (checkout is all-or-nothing).           
008630  2900-REJECT-BASKET.                                                     
008640*  ONE COUNTER FOR ALL REJECTION REASONS - THE SYSOUT LINES FROM          
008650*  2110/2000 ALREADY SHOW WHICH SPECIFIC CHECK FAILED.                    
008660      ADD 1 TO C-REJECT-CTR.                                              
008670      DISPLAY 'COBTJR01 - BASKET REJECTED, NO ORDER POSTED - '            
008680          H-BASKET-ID.                                                    
008690                                                                          
008700*  CLOSES THE RUN, REWRITING THE PRODUCT MASTER FROM THE TABLE SO         
008710*  ONLY CHECKED-OUT BASKETS' STOCK CHANGES ARE PERSISTED.  MOVED          
008720*  TO END-OF-RUN PER ORDC-0244 SO A REJECTED BASKET CAN NEVER             
008730*  LEAVE THE MASTER PARTIALLY UPDATED.                                    
008740  3000-TERMINATE.                                                         
008750      CLOSE BASKET-ITEM-FILE.                                             
008760      CLOSE ORDER-HEADER-FILE.                                            
008770      CLOSE ORDER-ITEM-FILE.                                              
008780                                                                          
008790*  REOPEN AS OUTPUT - THIS IS A FULL REWRITE OF THE MASTER FROM           
008800*  THE IN-MEMORY TABLE, NOT AN UPDATE-IN-PLACE (NO ISAM HERE).            
008810      OPEN OUTPUT PRODUCT-MASTER.                                         
008820      PERFORM 3100-REWRITE-PRODUCT                                        
008830          VARYING SUB-PROD FROM 1 BY 1                                    
008840          UNTIL SUB-PROD > C-PROD-CTR.                                    
008850      CLOSE PRODUCT-MASTER.                                               
008860                                                                          
008870*  RUN TOTALS TO SYSOUT - THE SAME TWO COUNTERS OPERATIONS HAS            
008880*  WATCHED SINCE THE ORIGINAL 1989 CODING.                                
008890      DISPLAY 'COBTJR01 - BASKETS POSTED  - ' C-BASKET-CTR.               
008900      DISPLAY 'COBTJR01 - BASKETS REJECTED - ' C-REJECT-CTR.              
008910                                                                          
008920*  ONE PRODUCT MASTER RECORD OUT PER TABLE ENTRY, IN THE SAME             
008930*  ASCENDING PROD-ID ORDER IT WAS LOADED IN.                              
008940  3100-REWRITE-PRODUCT.                                                   
008950*  EVERY FIELD IS MOVED, EVEN THE ONES THAT NEVER CHANGE IN A             
008960*  CHECKOUT RUN, SINCE THIS IS A FULL REWRITE, NOT A PARTIAL ONE.         
008970      MOVE T-PROD-ID(SUB-PROD) TO PROD-ID.                                
008980      MOVE T-PROD-NAME(SUB-PROD) TO PROD-NAME.                            
008990      MOVE T-PROD-CATEGORY(SUB-PROD) TO PROD-CATEGORY.                    
009000      MOVE T-PROD-PRICE(SUB-PROD) TO PROD-PRICE.                          
009010*  THE ONLY FIELD THAT EVER ACTUALLY CHANGES HERE IS STOCK - THE          
009020*  REST ARE CARRIED THROUGH UNCHANGED FROM THE ORIGINAL READ.             
009030      MOVE T-PROD-STOCK(SUB-PROD) TO PROD-STOCK.                          
009040      MOVE T-PROD-AVAIL(SUB-PROD) TO PROD-AVAIL.                          
009050      WRITE PROD-REC.                                                     
009060                                                                          
009070*  LOADS THE WHOLE PRODUCT MASTER INTO PROD-TABLE-AREA BEFORE ANY         
009080*  BASKET IS PROCESSED - SEE THE FD-LEVEL COMMENT FOR WHY.                
009090  9100-LOAD-PRODUCT-TABLE.                                                
009100*  PRIMED READ, THEN STORE-UNTIL-EOF - SAME SHAPE AS THE DEAL             
009110*  AND BASKET-ITEM LOADS BELOW.                                           
009120      MOVE 'YES' TO MORE-PROD.                                            
009130*  PRIME THE FIRST RECORD BEFORE ENTERING THE STORE LOOP SO               
009140*  9110 NEVER HAS TO CHECK MORE-PROD BEFORE ITS FIRST MOVE.               
009150      PERFORM 9105-READ-PRODUCT.                                          
009160      PERFORM 9110-STORE-PRODUCT                                          
009170          UNTIL MORE-PROD = 'NO'.                                         
009180                                                                          
009190*  A BARE READ/AT-END PAIR - KEPT AS ITS OWN PARAGRAPH SO BOTH            
009200*  9100 AND 9110 CAN PERFORM IT WITHOUT DUPLICATING THE AT END.           
009210  9105-READ-PRODUCT.                                                      
009220      READ PRODUCT-MASTER                                                 
009230          AT END MOVE 'NO' TO MORE-PROD.                                  
009240                                                                          
009250*  COPIES ONE PRODUCT MASTER RECORD INTO THE NEXT TABLE SLOT AND          
009260*  PRIMES THE NEXT READ.                                                  
009270  9110-STORE-PRODUCT.                                                     
009280*  C-PROD-CTR IS BOTH THE LOADED ROW COUNT AND THE NEXT FREE              
009290*  SLOT - SAME DOUBLE DUTY AS C-LINE-CTR IN 2010.                         
009300      ADD 1 TO C-PROD-CTR.                                                
009310      MOVE PROD-ID TO T-PROD-ID(C-PROD-CTR).                              
009320      MOVE PROD-NAME TO T-PROD-NAME(C-PROD-CTR).                          
009330      MOVE PROD-CATEGORY TO T-PROD-CATEGORY(C-PROD-CTR).                  
009340      MOVE PROD-PRICE TO T-PROD-PRICE(C-PROD-CTR).                        
009350      MOVE PROD-STOCK TO T-PROD-STOCK(C-PROD-CTR).                        
009360      MOVE PROD-AVAIL TO T-PROD-AVAIL(C-PROD-CTR).                        
009370      PERFORM 9105-READ-PRODUCT.                                          
009380                                                                          
009390*  LINEAR SEARCH OF THE PRODUCT TABLE BY PROD-ID - NO ISAM MEANS          
009400*  EVERY LOOKUP WALKS THE TABLE.  SUB-PROD ENDS UP EITHER                 
009410*  POINTING AT THE MATCH OR ONE PAST THE END.                             
009420  9115-FIND-PRODUCT.                                                      
009430*  CONTINUE IS THE WHOLE LOOP BODY - THE VARYING/UNTIL CLAUSE             
009440*  DOES ALL THE WORK, THERE IS NOTHING TO DO PER ITERATION.               
009450      PERFORM VARYING SUB-PROD FROM 1 BY 1                                
009460          UNTIL SUB-PROD > C-PROD-CTR                                     
009470             OR T-PROD-ID(SUB-PROD) = T-BL-PROD-ID(SUB-LINE)              
009480          CONTINUE.                                                       
009490*  SUB-FOUND OF ZERO MEANS "NOT ON THE MASTER AT ALL" - TESTED            
009500*  BY THE CALLER IN 2110-VALIDATE-LINE.                                   
009510      IF SUB-PROD > C-PROD-CTR                                            
009520          MOVE 0 TO SUB-FOUND                                             
009530      ELSE                                                                
009540          MOVE SUB-PROD TO SUB-FOUND.                                     
009550                                                                          
009560*  LOADS THE WHOLE DEAL FILE INTO DEAL-TABLE-AREA - TABLE SIZE            
009570*  RAISED TO 4000 ROWS IN THE HOLIDAY 1995 CATALOG, ORDC-0301.            
009580  9200-LOAD-DEAL-TABLE.                                                   
009590*  SAME PRIMED-READ/STORE-UNTIL-EOF SHAPE AS 9100 ABOVE.                  
009600      MOVE 'YES' TO MORE-DEAL.                                            
009610      PERFORM 9205-READ-DEAL.                                             
009620      PERFORM 9210-STORE-DEAL                                             
009630          UNTIL MORE-DEAL = 'NO'.                                         
009640                                                                          
009650*  BARE READ/AT-END PAIR FOR THE DEAL FILE - SAME SHAPE AS                
009660*  9105-READ-PRODUCT ABOVE.                                               
009670  9205-READ-DEAL.                                                         
009680*  NO FILE STATUS CHECK BEYOND AT END - A BAD DEAL ROW IS CAUGHT          
009690*  DOWNSTREAM BY THE WHEN OTHER IN 2325, NOT HERE AT READ TIME.           
009700      READ DEAL-FILE                                                      
009710          AT END MOVE 'NO' TO MORE-DEAL.                                  
009720                                                                          
009730*  COPIES ONE DEAL ROW INTO THE NEXT TABLE SLOT AND PRIMES THE            
009740*  NEXT READ - NO KEY SEQUENCE IS ASSUMED, 2320 SCANS ALL OF IT.          
009750  9210-STORE-DEAL.                                                        
009760      ADD 1 TO C-DEAL-CTR.                                                
009770      MOVE DEAL-PROD-ID TO T-DEAL-PROD-ID(C-DEAL-CTR).                    
009780      MOVE DEAL-TYPE-CODE TO T-DEAL-TYPE-CODE(C-DEAL-CTR).                
009790      MOVE DEAL-EXP-DATE TO T-DEAL-EXP-DATE(C-DEAL-CTR).                  
009800      MOVE DEAL-EXP-TIME TO T-DEAL-EXP-TIME(C-DEAL-CTR).                  
009810      MOVE DEAL-PCT TO T-DEAL-PCT(C-DEAL-CTR).                            
009820      MOVE DEAL-AMOUNT TO T-DEAL-AMOUNT(C-DEAL-CTR).                      
009830      MOVE DEAL-MIN-QTY TO T-DEAL-MIN-QTY(C-DEAL-CTR).                    
009840      PERFORM 9205-READ-DEAL.                                             
009850                                                                          
009860*  READS ONE BASKET-ITEM LINE - SHARED BY THE INITIAL PRIME IN            
009870*  1000-INITIALIZE AND EVERY SUBSEQUENT CALL FROM 2010.                   
009880  9300-READ-BASKET-ITEM.                                                  
009890*  THE ONE PLACE IN THE PROGRAM THAT TOUCHES MORE-RECS - ANY              
009900*  PARAGRAPH THAT WANTS "ANY LINES LEFT" JUST TESTS THIS FLAG.            
009910      READ BASKET-ITEM-FILE                                               
009920          AT END MOVE 'NO' TO MORE-RECS.                                  
